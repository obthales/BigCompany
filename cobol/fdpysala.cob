000100*>*******************************************
000200*>  Fd For Employee CSV - Salary Audit       *
000300*>*******************************************
000400*> Raw comma-delimited text line, header row and data rows alike -
000500*> Zz010 unstrings the data rows into Aud-Employee-Entry.  132 is
000600*> the shop's usual line-sequential width (see build-cbasic.cbl);
000700*> the 5 CSV columns never come close to filling it.
000800*> 09/03/26 rjw - Created.
000900 fd  Aud-Input-File.
001000 01  Aud-Input-Record            pic x(132).
001100*>
