000100*>*****************************************************************
000200*> PROGRAM-ID.    PYSALAUD
000300*>*****************************************************************
000400*> Remarks.......: Originally the Personnel headcount/org-chart
000500*>                 lister. Over the years grown into, and now
000600*>                 solely, the salary-band audit run: reads the
000700*>                 employee extract named by EMPAUDIT, rebuilds the
000800*>                 reporting tree rooted at the CEO (the one
000900*>                 employee with no manager), then walks the tree
001000*>                 to find managers paid outside the band set by
001100*>                 their own direct reports' average salary, and
001200*>                 staff sitting too many levels under the CEO.
001300*>                 Three sections are written to SYSOUT - no report
001400*>                 file is produced. See Changes below for how this
001500*>                 one program carries both histories.
001600*> Version.......: 3.0.00
001700*> Called Modules.: None.
001800*> Functions Used.: None - this shop's COBOL predates them; all
001900*>                 string and numeric work below is INSPECT /
002000*>                 reference-modification / UNSTRING / STRING.
002100*> Files used....: AUD-INPUT-FILE (EMPAUDIT) - employee CSV, in.
002200*>                 SYSOUT (console) - audit report, out.
002300*> Error messages used: PA001, PA002 - see Error-Messages below.
002400*> Changes.......:
002500*>  11/06/84 rjw - Created as the Personnel headcount/org-chart
002600*>                 lister - read the employee extract, print the
002700*>                 org tree depth-first by manager. No salary work
002800*>                 in this program at all at this point.
002900*>  02/09/86 rjw - Manager-id lookup was a sequential pass of the
003000*>                 whole file for every employee - fine at 40
003100*>                 people, not at 400. Built a proper in-memory
003200*>                 keyed table instead and raised the row limit.
003300*>  14/03/91 dkp - Added a "levels below CEO" figure to each line,
003400*>                 for the span-of-control return Personnel send
003500*>                 the Board twice a year.
003600*>  20/11/95 dkp - Straightened out the CEO-detection logic - a
003700*>                 trailing blank manager-id column on a short
003800*>                 input line was wrongly tripping the "no CEO
003900*>                 found" abort.
004000*>  02/06/98 vbc - Y2K READINESS: swept every date field and
004100*>                 picture on this program - none of them carry a
004200*>                 2-digit year, no century-window logic is needed
004300*>                 anywhere in here, this job does no date maths.
004400*>  19/07/99 vbc - Re-checked ahead of the rollover per the Y2K
004500*>                 sign-off sheet - still nothing to fix.
004600*>  14/05/08 rjw - Re-pointed the SELECT at the new payroll extract
004700*>                 file name; no structural change either side.
004800*>  22/01/15 dkp - Payroll stopped producing the old fixed-width
004900*>                 extract in favour of a comma-delimited CSV feed;
005000*>                 added the comma parsing (what is now Zz010).
005100*>  09/03/26 rjw - Personnel asked for a salary-band audit
005200*>                 alongside the existing org listing: added
005300*>                 CEO/subordinate linking (Aa020) and a first cut
005400*>                 of the breadth-first walk.
005500*>  12/03/26 rjw - Added the BFS traversal and the average/band
005600*>                 pay maths (Zz030/Zz040/Aa040).
005700*>  17/03/26 dkp - Far-from-CEO list - depth is stamped on the
005800*>                 node when it's queued, so Aa040 doesn't have
005900*>                 to walk back up the tree to count it.
006000*>  02/04/26 vbc - Report section printing (Aa050/Zz050-Zz071) -
006100*>                 matched the house "count, then header+detail,
006200*>                 then blank line" shape used on the old interim
006300*>                 listings.
006400*>  09/04/26 vbc - Replaced the FUNCTION TRIM/NUMVAL we started
006500*>                 with - not standard on the shop's older compiles
006600*>                 - with INSPECT/UNSTRING-based field trimming and
006700*>                 a manual whole/fractional salary build (Zz010,
006800*>                 Zz015, Zz090).
006900*>  23/04/26 vbc - Orphan trace display added behind UPSI-0, for
007000*>                 Personnel's "why is so-and-so missing" queries -
007100*>                 see note to turn it on under RUN below.
007200*>  30/06/26 vbc - PA002 abort message re-worded per Personnel -
007300*>                 "no CEO found" was being misread as a file error.
007400*>  14/07/26 vbc - Dropped the old depth-first org-chart listing
007500*>                 entirely - Personnel only run the salary-band
007600*>                 audit off this program now. What's left below is
007700*>                 the audit job only; nothing of the 1984 listing
007800*>                 logic survives, only its name and file habits do.
007900*>
008000 identification division.
008100 program-id.         pysalaud.
008200 author.              R. Whitfield.
008300 installation.        Anytown Data Processing Services.
008400 date-written.        11/06/84.
008500 date-compiled.
008600 security.            Unclassified - Personnel/Payroll use only.
008700*>
008800 environment division.
008900 configuration section.
009000 special-names.
009100     c01 is top-of-form
009200     class aud-digit-class is "0" thru "9"
009300     upsi-0 on  status is sw-testing-on
009400            off status is sw-testing-off.
009500*>   Run-time note: set UPSI switch 0 ON to turn on the Zz010/Aa021
009600*>   trace displays below - leave OFF for a normal production run.
009700*>   Aud-Digit-Class is left over from the old org-chart lister's
009800*>   employee-id validation - no longer tested anywhere in this
009900*>   program, kept in Special-Names only because nothing requires
010000*>   its removal and the shop doesn't touch Special-Names lightly.
010100*>
010200 input-output section.
010300 file-control.
010400     copy "selpysala.cob".
010500*>
010600 data division.
010700 file section.
010800     copy "fdpysala.cob".
010900*>
011000 working-storage section.
011100 77  ws-prog-name           pic x(17) value "PYSALAUD (1.0.00)".
011200*>
011300     copy "wspysala.cob".
011400*>
011500 01  ws-control.
011600     03  ws-eof-sw              pic x          value "N".
011700         88  ws-eof                 value "Y".
011800*>      File-status for Aud-Input-File - named on the SELECT's
011900*>      STATUS clause in selpysala.cob, tested by Aa010 right after
012000*>      the OPEN, house idiom same as Ifile-Status in build-cbasic.
012100     03  aud-input-status       pic xx         value zero.
012200     03  ws-employee-count      pic 9(4)   comp  value zero.
012300     03  ws-rec-cnt             pic 9(6)   comp  value zero.
012400     03  ws-ceo-idx             pic 9(4)   comp  value zero.
012500     03  ws-found-idx           pic 9(4)   comp  value zero.
012600     03  ws-cur-idx             pic 9(4)   comp  value zero.
012700     03  ws-sub-scan            pic 9(4)   comp  value zero.
012800     03  filler                 pic x(4).
012900*>
013000*> BFS work queue - holds entry subscripts of AUD-EMPLOYEE-TABLE,
013100*> in the order Aa030 is to dequeue and evaluate them. Sized to the
013200*> same 500 as the employee table - every employee bar the CEO can
013300*> be on the queue at once in the worst (single-manager-chain) case.
013400 01  ws-bfs-queue.
013500     03  ws-queue-slot          pic 9(4)   comp  occurs 500 times.
013600 01  ws-bfs-queue-raw redefines ws-bfs-queue
013700                                pic x(2000).
013800 01  ws-queue-ptrs.
013900     03  ws-queue-head          pic 9(4)   comp  value zero.
014000     03  ws-queue-tail          pic 9(4)   comp  value zero.
014100     03  filler                 pic x(4).
014200*>
014300*> One CSV line, unstrung but not yet trimmed - Zz010/Zz015 work
014400*> these down into the real AUD-EMPLOYEE-ENTRY fields.
014500 01  ws-csv-work.
014600     03  ws-csv-id              pic x(20)  value spaces.
014700     03  ws-csv-first           pic x(20)  value spaces.
014800     03  ws-csv-last            pic x(20)  value spaces.
014900     03  ws-csv-salary-txt      pic x(20)  value spaces.
015000     03  ws-csv-manager-id      pic x(20)  value spaces.
015100     03  filler                 pic x(8).
015200*>
015300*> Manual salary build - whole dollars and cents split out of the
015400*> trimmed CSV text by Zz090, no FUNCTION NUMVAL on this shop's
015500*> compiler.
015600 01  ws-salary-parts.
015700     03  ws-sal-whole           pic 9(9)       value zero.
015800     03  ws-sal-frac            pic 99         value zero.
015900     03  filler                 pic x(4).
016000*>
016100*> Per-employee scratch for Aa040/Zz030/Zz040 - average salary,
016200*> band boundaries and the pay-difference for whichever node is
016300*> currently dequeued (Ws-Cur-Idx).
016400 01  ws-eval-work.
016500     03  ws-sum-salary          pic 9(11)v99    comp-3  value zero.
016600     03  ws-avg-salary          pic 9(9)v99     comp-3  value zero.
016700     03  ws-max-accept          pic 9(9)v999    comp-3  value zero.
016800     03  ws-min-accept          pic 9(9)v999    comp-3  value zero.
016900     03  ws-diff-amt            pic s9(9)v999   comp-3  value zero.
017000     03  ws-has-avg-sw          pic x           value "N".
017100         88  ws-has-average         value "Y".
017200     03  ws-pay-sw              pic x           value " ".
017300         88  ws-is-overpaid         value "O".
017400         88  ws-is-underpaid        value "U".
017500     03  filler                 pic x(6).
017600*>
017700*> Edited work fields - used only to turn a COMP/COMP-3 value into
017800*> something fit to DISPLAY, never stored back.
017900 01  ws-report-edits.
018000     03  ws-count-edit          pic zzz9.
018100     03  ws-mgrs-edit           pic zzz9.
018200     03  ws-diff-edit           pic -(9)9.999.
018300     03  filler                 pic x(6).
018400*>
018500*> Shared left-trim work area - one generic routine (Zz015) used
018600*> both for CSV fields coming in and for edited numerics going out
018700*> to the detail line, same trick this shop uses everywhere there's
018800*> no parameter passing to spare.
018900 01  ws-trim-work.
019000     03  ws-trim-in             pic x(20)  value spaces.
019100     03  ws-trim-out            pic x(20)  value spaces.
019200     03  ws-trim-lead           pic 9(3)   comp  value zero.
019300     03  filler                 pic x(6).
019400*>
019500*> Shared right-trim length work area - Zz080 hands back the
019600*> content length (trailing spaces stripped) of whatever field was
019700*> moved into Ws-Len-Calc-In, so the caller can reference-modify
019800*> the real field for Stringing without disturbing embedded spaces
019900*> inside a name.
020000 01  ws-len-calc.
020100     03  ws-len-calc-in         pic x(20)  value spaces.
020200     03  ws-len-calc-trail      pic 9(3)   comp  value zero.
020300     03  ws-len-calc-out        pic 9(3)   comp  value zero.
020400     03  filler                 pic x(6).
020500*>
020600*> Detail-line build area for the three Zz05x/Zz06x/Zz07x print
020700*> paragraphs - one Stringed line per finding, 100 bytes being
020800*> ample room for id + two 20-byte names + a salary-scale figure.
020900 01  ws-print-work.
021000     03  ws-print-line          pic x(100) value spaces.
021100     03  ws-len-id              pic 9(3)   comp  value zero.
021200     03  ws-len-first           pic 9(3)   comp  value zero.
021300     03  ws-len-last            pic 9(3)   comp  value zero.
021400     03  filler                 pic x(6).
021500*>
021600*> PA001/PA002 follow the house error-message table shape used
021700*> throughout the payroll suite - a fixed code prefix, DISPLAYed
021800*> as-is (PA001 with the file status appended, PA002 alone).
021900 01  error-messages.
022000     03  pa001   pic x(50) value
022100         "PA001 Employee file will not open, status=".
022200     03  pa002   pic x(50) value
022300         "PA002 No CEO in employee file - no report run".
022400     03  filler  pic x(6).
022500*>
022600 procedure division.
022700*>
022800*>***************************************************************
022900*> AA000-MAIN - top-level control. Loads the employees, links the
023000*> management chain, then (unless the input was empty or no CEO
023100*> turned up) walks the tree and prints the three report sections.
023200*>***************************************************************
023300 aa000-main section.
023400 aa000-start.
023500     perform aa010-load-employees thru aa010-exit.
023600     if ws-employee-count = zero
023700         go to aa000-exit.
023800     perform aa020-link-management-chain thru aa020-exit.
023900     if ws-ceo-idx = zero
024000         display pa002
024100         go to aa000-exit.
024200     perform aa030-traverse-and-evaluate thru aa030-exit.
024300     perform aa050-print-reports thru aa050-exit.
024400 aa000-exit.
024500     goback.
024600*>
024700*>***************************************************************
024800*> AA010-LOAD-EMPLOYEES - opens the employee extract, skips the
024900*> header line, then reads every data line into
025000*> Aud-Employee-Table via Zz010/Zz015/Zz090. Leaves
025100*> Ws-Employee-Count at zero (with the file already closed, or
025200*> never opened) if there is nothing to report on - Aa000 treats
025300*> that as "no report", not an error.
025400*>
025500*> A file that opens but contains only the header row leaves
025600*> Ws-Employee-Count at zero the same way - the AT END branch on
025700*> the header READ goes straight to Aa010-Exit without touching it.
025800*>***************************************************************
025900 aa010-load-employees section.
026000 aa010-start.
026100     move low-values to aud-employee-table-raw.
026200     move zero to ws-employee-count.
026300     move "N" to ws-eof-sw.
026400     open input aud-input-file.
026500     if aud-input-status not = "00"
026600         display pa001 aud-input-status
026700         go to aa010-exit.
026800*>     Header line - Id, First Name, Last Name, Salary, Manager Id,
026900*>     always in that column order; read and discarded here.
027000     read aud-input-file
027100         at end
027200             close aud-input-file
027300             go to aa010-exit
027400     end-read.
027500     add 1 to ws-rec-cnt.
027600     perform aa011-read-one-line thru aa011-exit
027700         until ws-eof.
027800     close aud-input-file.
027900 aa010-exit.
028000     exit section.
028100*>
028200*>
028300*>   AA011-READ-ONE-LINE - one data row of the CSV. Reads, unstrings
028400*>   and trims the row (Zz010), then copies its five fields into
028500*>   the next free Aud-Employee-Entry and zeroes the tree-bookkeeping
028600*>   fields (manager-idx/ceo-sw/sub-count/depth) ready for Aa020.
028700 aa011-read-one-line section.
028800 aa011-start.
028900     read aud-input-file
029000         at end
029100             move "Y" to ws-eof-sw
029200             go to aa011-exit
029300     end-read.
029400     add 1 to ws-rec-cnt.
029500     perform zz010-unstring-one-line thru zz010-exit.
029600     add 1 to ws-employee-count.
029700     move ws-csv-id          to aud-emp-id (ws-employee-count).
029800     move ws-csv-first       to aud-emp-first-name (ws-employee-count).
029900     move ws-csv-last        to aud-emp-last-name (ws-employee-count).
030000     perform zz090-build-salary thru zz090-exit.
030100     compute aud-emp-salary (ws-employee-count) =
030200             ws-sal-whole + (ws-sal-frac / 100).
030300     move ws-csv-manager-id  to aud-emp-manager-id (ws-employee-count).
030400     move zero               to aud-emp-manager-idx (ws-employee-count).
030500     move "N"                to aud-emp-ceo-sw (ws-employee-count).
030600     move zero               to aud-emp-sub-count (ws-employee-count).
030700     move zero               to aud-emp-depth (ws-employee-count).
030800 aa011-exit.
030900     exit section.
031000*>
031100*>***************************************************************
031200*> ZZ010-UNSTRING-ONE-LINE - splits the raw CSV line on commas into
031300*> the five working fields, then left-trims each one (Zz015). A
031400*> short line simply leaves the missing trailing field(s) at the
031500*> spaces they were cleared to below, so a column Payroll left off
031600*> the end of the row just comes through as an empty field.
031700*>
031800*> A line with MORE than five commas is not something this job
031900*> guards against - the extra text is simply dropped by the
032000*> UNSTRING, same as any other fixed-count UNSTRING on this shop's
032100*> programs; the CSV extract is not expected to carry that shape.
032200*>***************************************************************
032300 zz010-unstring-one-line section.
032400 zz010-start.
032500     move spaces to ws-csv-id ws-csv-first ws-csv-last
032600                    ws-csv-salary-txt ws-csv-manager-id.
032700     unstring aud-input-record delimited by ","
032800         into ws-csv-id ws-csv-first ws-csv-last
032900              ws-csv-salary-txt ws-csv-manager-id
033000     end-unstring.
033100     move ws-csv-id to ws-trim-in.
033200     perform zz015-trim-field thru zz015-exit.
033300     move ws-trim-out to ws-csv-id.
033400     move ws-csv-first to ws-trim-in.
033500     perform zz015-trim-field thru zz015-exit.
033600     move ws-trim-out to ws-csv-first.
033700     move ws-csv-last to ws-trim-in.
033800     perform zz015-trim-field thru zz015-exit.
033900     move ws-trim-out to ws-csv-last.
034000     move ws-csv-salary-txt to ws-trim-in.
034100     perform zz015-trim-field thru zz015-exit.
034200     move ws-trim-out to ws-csv-salary-txt.
034300     move ws-csv-manager-id to ws-trim-in.
034400     perform zz015-trim-field thru zz015-exit.
034500     move ws-trim-out to ws-csv-manager-id.
034600     if sw-testing-on
034700         display "PYSALAUD trace - read " ws-csv-id
034800                 " mgr " ws-csv-manager-id
034900     end-if.
035000 zz010-exit.
035100     exit section.
035200*>
035300*>***************************************************************
035400*> ZZ015-TRIM-FIELD - generic left-trim. Works on Ws-Trim-In,
035500*> leaves the result left-justified in Ws-Trim-Out. Used both for
035600*> CSV fields (above) and to strip the leading blanks a zero-
035700*> suppressed edited number carries, ahead of a Stringed detail
035800*> line (Zz051/Zz061/Zz071).
035900*>***************************************************************
036000 zz015-trim-field section.
036100 zz015-start.
036200     move zero to ws-trim-lead.
036300     move spaces to ws-trim-out.
036400     inspect ws-trim-in tallying ws-trim-lead for leading space.
036500     if ws-trim-lead < length of ws-trim-in
036600         move ws-trim-in (ws-trim-lead + 1 :) to ws-trim-out
036700     end-if.
036800 zz015-exit.
036900     exit section.
037000*>
037100*>***************************************************************
037200*> ZZ090-BUILD-SALARY - manual text-to-numeric conversion for the
037300*> EMP-SALARY column. Splits the trimmed CSV text on the decimal
037400*> point into whole dollars and cents - if there is no point (a
037500*> whole-dollar figure) the cents default to zero. No NUMVAL on
037600*> this compiler, see the 09/04/26 change note above.
037700*>
037800*> The CSV feed from Payroll always carries two cents digits, so
037900*> Ws-Sal-Frac's single-digit case is not something this job has
038000*> ever had to handle in practice - left as-is since the 09/04/26
038100*> change, never reported against.
038200*>***************************************************************
038300 zz090-build-salary section.
038400 zz090-start.
038500     move zero to ws-sal-whole ws-sal-frac.
038600     unstring ws-csv-salary-txt delimited by "."
038700         into ws-sal-whole ws-sal-frac
038800     end-unstring.
038900 zz090-exit.
039000     exit section.
039100*>
039200*>***************************************************************
039300*> AA020-LINK-MANAGEMENT-CHAIN - second pass over the table: the
039400*> one employee with a blank manager id is the CEO (Ws-Ceo-Idx);
039500*> every other employee is looked up by its manager id (Zz020)
039600*> and, if found, appended to that manager's subordinate list. A
039700*> manager id that matches no one on file is left an orphan,
039800*> unlinked - it is simply never reached by the Aa030 traversal.
039900*>
040000*> If no blank manager id turns up at all, Ws-Ceo-Idx is still
040100*> zero when this section exits, and Aa000-Main aborts the run
040200*> with Pa002 rather than calling Aa030/Aa050 on a headless tree.
040300*>***************************************************************
040400 aa020-link-management-chain section.
040500 aa020-start.
040600     move zero to ws-ceo-idx.
040700     perform aa021-link-one-employee thru aa021-exit
040800         varying aud-emp-idx from 1 by 1
040900         until aud-emp-idx > ws-employee-count.
041000 aa020-exit.
041100     exit section.
041200*>
041300*>
041400*>   AA021-LINK-ONE-EMPLOYEE - one table entry. A blank manager id
041500*>   marks the CEO (first one found wins - the orphan handling
041600*>   below does not apply to the CEO itself); otherwise Zz020 looks
041700*>   the manager up and, if found, this entry is appended to that
041800*>   manager's sub-idx list.
041900 aa021-link-one-employee section.
042000 aa021-start.
042100     if aud-emp-manager-id (aud-emp-idx) = spaces
042200         if ws-ceo-idx = zero
042300             move aud-emp-idx to ws-ceo-idx
042400             set aud-emp-is-ceo (aud-emp-idx) to true
042500         end-if
042600         go to aa021-exit.
042700     perform zz020-find-employee-by-id thru zz020-exit.
042800     if ws-found-idx = zero
042900         if sw-testing-on
043000             display "PYSALAUD trace - orphan, manager not on file "
043100                     aud-emp-id (aud-emp-idx)
043200         end-if
043300         go to aa021-exit.
043400     add 1 to aud-emp-sub-count (ws-found-idx).
043500     move aud-emp-idx to
043600         aud-emp-sub-idx (ws-found-idx,
043700                          aud-emp-sub-count (ws-found-idx)).
043800     move ws-found-idx to aud-emp-manager-idx (aud-emp-idx).
043900 aa021-exit.
044000     exit section.
044100*>
044200*>***************************************************************
044300*> ZZ020-FIND-EMPLOYEE-BY-ID - straight linear lookup of
044400*> Aud-Emp-Manager-Id (Aud-Emp-Idx) against every known employee
044500*> id. Ws-Found-Idx comes back zero when nothing matches, leaving
044600*> the employee an orphan on the management chain.
044700*>***************************************************************
044800 zz020-find-employee-by-id section.
044900 zz020-start.
045000     move zero to ws-found-idx.
045100     perform zz021-test-one-candidate thru zz021-exit
045200         varying aud-srch-idx from 1 by 1
045300         until aud-srch-idx > ws-employee-count
045400            or ws-found-idx not = zero.
045500 zz020-exit.
045600     exit section.
045700*>
045800*>
045900*>   ZZ021-TEST-ONE-CANDIDATE - compares one table entry's own id
046000*>   against the manager id Zz020 is hunting for; a match stores the
046100*>   candidate's subscript in Ws-Found-Idx, which also ends the
046200*>   Zz020 scan (see its UNTIL clause).
046300 zz021-test-one-candidate section.
046400 zz021-start.
046500     if aud-emp-id (aud-srch-idx) = aud-emp-manager-id (aud-emp-idx)
046600         move aud-srch-idx to ws-found-idx
046700     end-if.
046800 zz021-exit.
046900     exit section.
047000*>
047100*>***************************************************************
047200*> AA030-TRAVERSE-AND-EVALUATE - FIFO breadth-first walk of the
047300*> tree, starting at the CEO's direct reports (the CEO itself is
047400*> never evaluated). Ws-Bfs-Queue holds
047500*> entry subscripts; Ws-Queue-Head/Tail are the classic pointer
047600*> pair, queue is empty when they are equal.
047700*>
047800*> Nothing is ever removed from the middle of this queue and
047900*> nothing wraps around - Head only ever catches up to Tail, it
048000*> never laps it, since every node is enqueued exactly once (it
048100*> has exactly one manager, found by Aa020 before this runs).
048200*>***************************************************************
048300 aa030-traverse-and-evaluate section.
048400 aa030-start.
048500     move zero to ws-queue-head ws-queue-tail
048600                  aud-far-count aud-over-count aud-under-count.
048700     perform aa031-seed-one-subordinate thru aa031-exit
048800         varying ws-sub-scan from 1 by 1
048900         until ws-sub-scan > aud-emp-sub-count (ws-ceo-idx).
049000     perform aa032-dequeue-and-evaluate thru aa032-exit
049100         until ws-queue-head = ws-queue-tail.
049200 aa030-exit.
049300     exit section.
049400*>
049500*>
049600*>   AA031-SEED-ONE-SUBORDINATE - primes the BFS queue with one of
049700*>   the CEO's direct reports at depth 1. The CEO itself never goes
049800*>   on the queue and is never evaluated - only its reports onward.
049900 aa031-seed-one-subordinate section.
050000 aa031-start.
050100     add 1 to ws-queue-tail.
050200     move aud-emp-sub-idx (ws-ceo-idx, ws-sub-scan)
050300         to ws-queue-slot (ws-queue-tail).
050400     move 1 to aud-emp-depth (aud-emp-sub-idx (ws-ceo-idx, ws-sub-scan)).
050500 aa031-exit.
050600     exit section.
050700*>
050800*>
050900*>   AA032-DEQUEUE-AND-EVALUATE - pops the head of the queue into
051000*>   Ws-Cur-Idx, runs Aa040's rule checks against it, then queues
051100*>   that employee's own direct reports (Aa033) one level deeper.
051200 aa032-dequeue-and-evaluate section.
051300 aa032-start.
051400     add 1 to ws-queue-head.
051500     move ws-queue-slot (ws-queue-head) to ws-cur-idx.
051600     perform aa040-evaluate-employee thru aa040-exit.
051700     perform aa033-enqueue-one-subordinate thru aa033-exit
051800         varying ws-sub-scan from 1 by 1
051900         until ws-sub-scan > aud-emp-sub-count (ws-cur-idx).
052000 aa032-exit.
052100     exit section.
052200*>
052300*>
052400*>   AA033-ENQUEUE-ONE-SUBORDINATE - queues one subordinate of
052500*>   Ws-Cur-Idx, one depth level below it - depth is stamped here,
052600*>   at enqueue time, so Aa040 never has to walk the tree for it.
052700 aa033-enqueue-one-subordinate section.
052800 aa033-start.
052900     add 1 to ws-queue-tail.
053000     move aud-emp-sub-idx (ws-cur-idx, ws-sub-scan)
053100         to ws-queue-slot (ws-queue-tail).
053200     compute aud-emp-depth (aud-emp-sub-idx (ws-cur-idx, ws-sub-scan))
053300             = aud-emp-depth (ws-cur-idx) + 1.
053400 aa033-exit.
053500     exit section.
053600*>
053700*>***************************************************************
053800*> AA040-EVALUATE-EMPLOYEE - for the one employee dequeued at
053900*> Ws-Cur-Idx: builds the average/band (Zz030/Zz040) when this
054000*> employee has direct reports, applies the overpaid-then-
054100*> underpaid test, and appends the result to whichever of the
054200*> far/over/under lists apply - an employee can land in both an
054300*> over/underpaid list and the far-from-CEO list (the depth check
054400*> is independent of the pay-band test, not an "else" of it).
054500*>***************************************************************
054600 aa040-evaluate-employee section.
054700 aa040-start.
054800     move "N" to ws-has-avg-sw.
054900     move " " to ws-pay-sw.
055000     move zero to ws-sum-salary ws-avg-salary
055100                  ws-max-accept ws-min-accept ws-diff-amt.
055200     if aud-emp-sub-count (ws-cur-idx) > zero
055300         perform zz030-compute-average-salary thru zz030-exit
055400         move "Y" to ws-has-avg-sw
055500         perform zz040-compute-band thru zz040-exit
055600     end-if.
055700     if ws-has-average
055800         if aud-emp-salary (ws-cur-idx) > ws-max-accept
055900             compute ws-diff-amt =
056000                 aud-emp-salary (ws-cur-idx) - ws-max-accept
056100             move "O" to ws-pay-sw
056200         else
056300             if aud-emp-salary (ws-cur-idx) < ws-min-accept
056400                 compute ws-diff-amt =
056500                     aud-emp-salary (ws-cur-idx) - ws-min-accept
056600                 move "U" to ws-pay-sw
056700             end-if
056800         end-if
056900     end-if.
057000*>   Overpaid and underpaid are mutually exclusive per employee
057100*>   (the IF/ELSE above already guarantees that; Ws-Pay-Sw
057200*>   can never carry both "O" and "U" for the same dequeued node).
057300     if ws-is-overpaid
057400         add 1 to aud-over-count
057500         move aud-emp-id (ws-cur-idx)
057600             to aud-over-emp-id (aud-over-count)
057700         move aud-emp-first-name (ws-cur-idx)
057800             to aud-over-first-name (aud-over-count)
057900         move aud-emp-last-name (ws-cur-idx)
058000             to aud-over-last-name (aud-over-count)
058100         move aud-emp-salary (ws-cur-idx)
058200             to aud-over-salary (aud-over-count)
058300         move aud-emp-manager-id (ws-cur-idx)
058400             to aud-over-manager-id (aud-over-count)
058500         move ws-diff-amt
058600             to aud-over-diff-amt (aud-over-count)
058700         move aud-emp-depth (ws-cur-idx)
058800             to aud-over-mgrs-to-ceo (aud-over-count)
058900     else
059000         if ws-is-underpaid
059100             add 1 to aud-under-count
059200             move aud-emp-id (ws-cur-idx)
059300                 to aud-under-emp-id (aud-under-count)
059400             move aud-emp-first-name (ws-cur-idx)
059500                 to aud-under-first-name (aud-under-count)
059600             move aud-emp-last-name (ws-cur-idx)
059700                 to aud-under-last-name (aud-under-count)
059800             move aud-emp-salary (ws-cur-idx)
059900                 to aud-under-salary (aud-under-count)
060000             move aud-emp-manager-id (ws-cur-idx)
060100                 to aud-under-manager-id (aud-under-count)
060200             move ws-diff-amt
060300                 to aud-under-diff-amt (aud-under-count)
060400             move aud-emp-depth (ws-cur-idx)
060500                 to aud-under-mgrs-to-ceo (aud-under-count)
060600         end-if
060700     end-if.
060800*>   The far-from-CEO check is tested independently of the pay
060900*>   check above, not as an "else" - a node can be both overpaid
061000*>   (or underpaid) and far from the CEO at the same time.
061100     if aud-emp-depth (ws-cur-idx) > 4
061200         add 1 to aud-far-count
061300         move aud-emp-id (ws-cur-idx)
061400             to aud-far-emp-id (aud-far-count)
061500         move aud-emp-first-name (ws-cur-idx)
061600             to aud-far-first-name (aud-far-count)
061700         move aud-emp-last-name (ws-cur-idx)
061800             to aud-far-last-name (aud-far-count)
061900         move aud-emp-salary (ws-cur-idx)
062000             to aud-far-salary (aud-far-count)
062100         move aud-emp-manager-id (ws-cur-idx)
062200             to aud-far-manager-id (aud-far-count)
062300         move ws-diff-amt
062400             to aud-far-diff-amt (aud-far-count)
062500         move aud-emp-depth (ws-cur-idx)
062600             to aud-far-mgrs-to-ceo (aud-far-count)
062700     end-if.
062800 aa040-exit.
062900     exit section.
063000*>
063100*>***************************************************************
063200*> ZZ030-COMPUTE-AVERAGE-SALARY - sum of the direct reports'
063300*> salaries over their count, ROUNDED (this compiler's
063400*> default ROUNDED mode is nearest-away-from-zero, i.e. HALF-UP
063500*> over the all-positive salary domain we deal in).
063600*>***************************************************************
063700 zz030-compute-average-salary section.
063800 zz030-start.
063900     move zero to ws-sum-salary.
064000     perform zz031-add-one-salary thru zz031-exit
064100         varying ws-sub-scan from 1 by 1
064200         until ws-sub-scan > aud-emp-sub-count (ws-cur-idx).
064300     compute ws-avg-salary rounded =
064400         ws-sum-salary / aud-emp-sub-count (ws-cur-idx).
064500 zz030-exit.
064600     exit section.
064700*>
064800*>
064900*>   ZZ031-ADD-ONE-SALARY - accumulates one direct report's salary
065000*>   into Ws-Sum-Salary; Zz030 divides the running total by the
065100*>   report count once every subordinate has been added in.
065200 zz031-add-one-salary section.
065300 zz031-start.
065400     add aud-emp-salary (aud-emp-sub-idx (ws-cur-idx, ws-sub-scan))
065500         to ws-sum-salary.
065600 zz031-exit.
065700     exit section.
065800*>
065900*>***************************************************************
066000*> ZZ040-COMPUTE-BAND - max/min acceptable salary are left at the
066100*> natural scale the multiply produces (average's scale 2
066200*> plus the literal's one decimal = scale 3) - not rounded or
066300*> rescaled again - Personnel want the raw multiply result, not a
066400*> 2-place rounded figure, so the over/underpaid tests downstream
066500*> compare against the fuller-precision boundary value as-is.
066600*>
066700*>   Max accept = average * 1.5  (overpaid threshold)
066800*>   Min accept = average * 1.2  (underpaid threshold)
066900*>
067000*> Only reached from Aa040, and only once Zz030 has already set
067100*> Ws-Avg-Salary for the node now dequeued - never for a leaf
067200*> employee (sub-count zero), who has no reports to average.
067300*>***************************************************************
067400 zz040-compute-band section.
067500 zz040-start.
067600     compute ws-max-accept = ws-avg-salary * 1.5.
067700     compute ws-min-accept = ws-avg-salary * 1.2.
067800 zz040-exit.
067900     exit section.
068000*>
068100*>***************************************************************
068200*> AA050-PRINT-REPORTS - prints the three report sections, fixed
068300*> order, each built the same way by its own Zz05x/Zz06x/Zz07x
068400*> paragraph pair below.
068500*>***************************************************************
068600 aa050-print-reports section.
068700 aa050-start.
068800     perform zz050-print-far-section thru zz050-exit.
068900     perform zz060-print-over-section thru zz060-exit.
069000     perform zz070-print-under-section thru zz070-exit.
069100 aa050-exit.
069200     exit section.
069300*>
069400 zz050-print-far-section section.
069500 zz050-start.
069600     move aud-far-count to ws-count-edit.
069700     move ws-count-edit to ws-trim-in.
069800     perform zz015-trim-field thru zz015-exit.
069900     display "Total employees too far from CEO: " ws-trim-out.
070000     if aud-far-count = zero
070100         go to zz050-blank.
070200     display "Id, First name, Last name, Managers to CEO".
070300     perform zz051-print-one-far thru zz051-exit
070400         varying aud-far-idx from 1 by 1
070500         until aud-far-idx > aud-far-count.
070600 zz050-blank.
070700     display " ".
070800 zz050-exit.
070900     exit section.
071000*>
071100*>
071200*>   ZZ051-PRINT-ONE-FAR - one detail line of the far-from-CEO
071300*>   section. Zz080 gives back each field's real content length so
071400*>   the STRING below doesn't truncate a name at an embedded space.
071500 zz051-print-one-far section.
071600 zz051-start.
071700     move aud-far-emp-id (aud-far-idx) to ws-len-calc-in.
071800     perform zz080-compute-field-length thru zz080-exit.
071900     move ws-len-calc-out to ws-len-id.
072000     move aud-far-first-name (aud-far-idx) to ws-len-calc-in.
072100     perform zz080-compute-field-length thru zz080-exit.
072200     move ws-len-calc-out to ws-len-first.
072300     move aud-far-last-name (aud-far-idx) to ws-len-calc-in.
072400     perform zz080-compute-field-length thru zz080-exit.
072500     move ws-len-calc-out to ws-len-last.
072600     move aud-far-mgrs-to-ceo (aud-far-idx) to ws-mgrs-edit.
072700     move ws-mgrs-edit to ws-trim-in.
072800     perform zz015-trim-field thru zz015-exit.
072900     move spaces to ws-print-line.
073000     string aud-far-emp-id (aud-far-idx) (1 : ws-len-id)
073100                 delimited by size
073200            ", "                            delimited by size
073300            aud-far-first-name (aud-far-idx) (1 : ws-len-first)
073400                 delimited by size
073500            ", "                            delimited by size
073600            aud-far-last-name (aud-far-idx) (1 : ws-len-last)
073700                 delimited by size
073800            ", "                            delimited by size
073900            ws-trim-out                     delimited by space
074000         into ws-print-line.
074100     display ws-print-line.
074200 zz051-exit.
074300     exit section.
074400*>
074500 zz060-print-over-section section.
074600 zz060-start.
074700     move aud-over-count to ws-count-edit.
074800     move ws-count-edit to ws-trim-in.
074900     perform zz015-trim-field thru zz015-exit.
075000     display "Total overpaid managers: " ws-trim-out.
075100     if aud-over-count = zero
075200         go to zz060-blank.
075300     display "Id, First name, Last name, Difference from expected pay".
075400     perform zz061-print-one-over thru zz061-exit
075500         varying aud-over-idx from 1 by 1
075600         until aud-over-idx > aud-over-count.
075700 zz060-blank.
075800     display " ".
075900 zz060-exit.
076000     exit section.
076100*>
076200*>
076300*>   ZZ061-PRINT-ONE-OVER - one detail line of the overpaid-managers
076400*>   section; Ws-Diff-Edit carries the positive difference above the
076500*>   band max, trimmed the same way as the count lines above.
076600 zz061-print-one-over section.
076700 zz061-start.
076800     move aud-over-emp-id (aud-over-idx) to ws-len-calc-in.
076900     perform zz080-compute-field-length thru zz080-exit.
077000     move ws-len-calc-out to ws-len-id.
077100     move aud-over-first-name (aud-over-idx) to ws-len-calc-in.
077200     perform zz080-compute-field-length thru zz080-exit.
077300     move ws-len-calc-out to ws-len-first.
077400     move aud-over-last-name (aud-over-idx) to ws-len-calc-in.
077500     perform zz080-compute-field-length thru zz080-exit.
077600     move ws-len-calc-out to ws-len-last.
077700     move aud-over-diff-amt (aud-over-idx) to ws-diff-edit.
077800     move ws-diff-edit to ws-trim-in.
077900     perform zz015-trim-field thru zz015-exit.
078000     move spaces to ws-print-line.
078100     string aud-over-emp-id (aud-over-idx) (1 : ws-len-id)
078200                 delimited by size
078300            ", "                            delimited by size
078400            aud-over-first-name (aud-over-idx) (1 : ws-len-first)
078500                 delimited by size
078600            ", "                            delimited by size
078700            aud-over-last-name (aud-over-idx) (1 : ws-len-last)
078800                 delimited by size
078900            ", "                            delimited by size
079000            ws-trim-out                     delimited by space
079100         into ws-print-line.
079200     display ws-print-line.
079300 zz061-exit.
079400     exit section.
079500*>
079600 zz070-print-under-section section.
079700 zz070-start.
079800     move aud-under-count to ws-count-edit.
079900     move ws-count-edit to ws-trim-in.
080000     perform zz015-trim-field thru zz015-exit.
080100     display "Total underpaid managers: " ws-trim-out.
080200     if aud-under-count = zero
080300         go to zz070-blank.
080400     display "Id, First name, Last name, Difference from expected pay".
080500     perform zz071-print-one-under thru zz071-exit
080600         varying aud-under-idx from 1 by 1
080700         until aud-under-idx > aud-under-count.
080800 zz070-blank.
080900     display " ".
081000 zz070-exit.
081100     exit section.
081200*>
081300*>
081400*>   ZZ071-PRINT-ONE-UNDER - one detail line of the underpaid-
081500*>   managers section; Ws-Diff-Edit here carries a negative figure,
081600*>   the shortfall below the band min.
081700 zz071-print-one-under section.
081800 zz071-start.
081900     move aud-under-emp-id (aud-under-idx) to ws-len-calc-in.
082000     perform zz080-compute-field-length thru zz080-exit.
082100     move ws-len-calc-out to ws-len-id.
082200     move aud-under-first-name (aud-under-idx) to ws-len-calc-in.
082300     perform zz080-compute-field-length thru zz080-exit.
082400     move ws-len-calc-out to ws-len-first.
082500     move aud-under-last-name (aud-under-idx) to ws-len-calc-in.
082600     perform zz080-compute-field-length thru zz080-exit.
082700     move ws-len-calc-out to ws-len-last.
082800     move aud-under-diff-amt (aud-under-idx) to ws-diff-edit.
082900     move ws-diff-edit to ws-trim-in.
083000     perform zz015-trim-field thru zz015-exit.
083100     move spaces to ws-print-line.
083200     string aud-under-emp-id (aud-under-idx) (1 : ws-len-id)
083300                 delimited by size
083400            ", "                            delimited by size
083500            aud-under-first-name (aud-under-idx) (1 : ws-len-first)
083600                 delimited by size
083700            ", "                            delimited by size
083800            aud-under-last-name (aud-under-idx) (1 : ws-len-last)
083900                 delimited by size
084000            ", "                            delimited by size
084100            ws-trim-out                     delimited by space
084200         into ws-print-line.
084300     display ws-print-line.
084400 zz071-exit.
084500     exit section.
084600*>
084700*>***************************************************************
084800*> ZZ080-COMPUTE-FIELD-LENGTH - content length (trailing spaces
084900*> stripped) of whatever was moved into Ws-Len-Calc-In, handed
085000*> back in Ws-Len-Calc-Out for the caller to reference-modify the
085100*> real field by. Kept separate from Zz015 because a name or id
085200*> may carry an embedded space that a right-trim must not disturb.
085300*>***************************************************************
085400 zz080-compute-field-length section.
085500 zz080-start.
085600     move zero to ws-len-calc-trail.
085700     inspect ws-len-calc-in tallying ws-len-calc-trail
085800         for trailing space.
085900     compute ws-len-calc-out =
086000         length of ws-len-calc-in - ws-len-calc-trail.
086100     if ws-len-calc-out = zero
086200         move 1 to ws-len-calc-out
086300     end-if.
086400 zz080-exit.
086500     exit section.
086600*>
