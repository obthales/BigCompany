000100*>*******************************************
000200*>  Select For Employee CSV - Salary Audit  *
000300*>*******************************************
000400*> 09/03/26 rjw - Created.
000500     select  Aud-Input-File  assign       "EMPAUDIT"
000600                             organization line sequential
000700                             status       Aud-Input-Status.
000800*>
