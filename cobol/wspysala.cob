000100*>*******************************************
000200*>                                          *
000300*>  Working Storage For Salary Audit        *
000400*>    - Employee Tree Table                 *
000500*>    - Far/Overpaid/Underpaid Result Lists *
000600*>*******************************************
000700*>
000800*> Holds one in-memory entry per row of the employee CSV (see
000900*> fdpysala.cob for the raw line) plus the links built by
001000*> AA020-LINK-MANAGEMENT-CHAIN in pysalaud.cbl that turn the flat
001100*> table into a tree rooted at the CEO :  Aud-Emp-Manager-Idx is
001200*> the subscript of this employee's manager's entry (zero = none
001300*> resolved yet / is the CEO), and Aud-Emp-Sub-Idx is this
001400*> employee's own list of direct-subordinate subscripts.
001500*>
001600*> 09/03/26 rjw - Created, cut down from the Emp master shape in
001700*>                wspyemp.cob - only the 5 CSV fields are real
001800*>                business data here, the rest is tree bookkeeping.
001900*> 17/03/26 dkp - Added Aud-Emp-Depth so Aa030 can stamp the BFS
002000*>                level straight onto the node - avoids walking
002100*>                back up the tree every time the far-from-CEO
002200*>                check in Aa040 needs it.
002300*> 02/04/26 vbc - Raised table from 200 to 500 entries after
002400*>                Finance's reorg chart didn't fit. Raise again if
002500*>                PA004 fires on a big input file.
002600*> 09/04/26 vbc - Dropped the unused Aud-Sub-Scan-Idx index name
002700*>                (Aa030/Zz030 scan the sub-list with a plain
002800*>                working-storage subscript instead); padded every
002900*>                result-list entry and group level out to the
003000*>                house filler standard.
003100*>
003200 01  Aud-Employee-Table.
003300*>     Approx 274 bytes/entry * 500 entries = approx 137,000 bytes.
003400*>     Recheck this if a field below changes size.
003500     03  Aud-Employee-Entry  occurs 500 times
003600                             indexed by Aud-Emp-Idx
003700                                        Aud-Srch-Idx.
003800         05  Aud-Emp-Id              pic x(6).
003900         05  Aud-Emp-Id-Num redefines Aud-Emp-Id
004000                                     pic 9(6).
004100         05  Aud-Emp-First-Name      pic x(20).
004200         05  Aud-Emp-Last-Name       pic x(20).
004300         05  Aud-Emp-Salary          pic 9(9)v99  comp-3.
004400         05  Aud-Emp-Manager-Id      pic x(6).
004500         05  Aud-Emp-Manager-Idx     pic 9(4)     comp.
004600         05  Aud-Emp-Ceo-Sw          pic x.
004700             88  Aud-Emp-Is-Ceo          value "Y".
004800             88  Aud-Emp-Not-Ceo         value "N".
004900         05  Aud-Emp-Sub-Count       pic 9(3)     comp.
005000*>         Is 100 direct reports enough for one manager ? Raise
005100*>         if Zz020 ever has to reject a link for want of room.
005200         05  Aud-Emp-Sub-Idx         pic 9(4)     comp
005300                                     occurs 100 times.
005400         05  Aud-Emp-Depth           pic 9(4)     comp.
005500         05  filler                  pic x(9).
005600*>
005700*> Fast-clear alias of the whole table - one MOVE LOW-VALUES
005800*> instead of a PERFORM VARYING over every entry and sub-item
005900*> before AA010 starts loading CSV rows (same trick the old CBasic
006000*> conversions use for clearing a big working area in one hit).
006100 01  Aud-Employee-Table-Raw redefines Aud-Employee-Table
006200                            pic x(137000).
006300*>
006400*>*******************************************
006500*>  Audit Result Lists - Far / Over / Under  *
006600*>*******************************************
006700*>
006800*> One 7-field entry per finding - the same shape is reused across
006900*> all three lists, since the over/underpaid check and the
007000*> far-from-CEO check both just need an id/name/salary/manager
007100*> row plus one result figure (a pay difference or a depth count).
007200*>
007300 01  Aud-Result-Lists.
007400     03  Aud-Far-List.
007500         05  Aud-Far-Entry  occurs 500 times
007600                            indexed by Aud-Far-Idx.
007700             07  Aud-Far-Emp-Id          pic x(6).
007800             07  Aud-Far-First-Name      pic x(20).
007900             07  Aud-Far-Last-Name       pic x(20).
008000             07  Aud-Far-Salary          pic 9(9)v99     comp-3.
008100             07  Aud-Far-Manager-Id      pic x(6).
008200             07  Aud-Far-Diff-Amt        pic s9(9)v999   comp-3.
008300             07  Aud-Far-Mgrs-To-Ceo     pic 9(4)        comp.
008400             07  filler                   pic x(5).
008500     03  Aud-Over-List.
008600         05  Aud-Over-Entry  occurs 500 times
008700                             indexed by Aud-Over-Idx.
008800             07  Aud-Over-Emp-Id         pic x(6).
008900             07  Aud-Over-First-Name     pic x(20).
009000             07  Aud-Over-Last-Name      pic x(20).
009100             07  Aud-Over-Salary         pic 9(9)v99     comp-3.
009200             07  Aud-Over-Manager-Id     pic x(6).
009300             07  Aud-Over-Diff-Amt       pic s9(9)v999   comp-3.
009400             07  Aud-Over-Mgrs-To-Ceo    pic 9(4)        comp.
009500             07  filler                  pic x(5).
009600     03  Aud-Under-List.
009700         05  Aud-Under-Entry  occurs 500 times
009800                              indexed by Aud-Under-Idx.
009900             07  Aud-Under-Emp-Id        pic x(6).
010000             07  Aud-Under-First-Name    pic x(20).
010100             07  Aud-Under-Last-Name     pic x(20).
010200             07  Aud-Under-Salary        pic 9(9)v99     comp-3.
010300             07  Aud-Under-Manager-Id    pic x(6).
010400             07  Aud-Under-Diff-Amt      pic s9(9)v999   comp-3.
010500             07  Aud-Under-Mgrs-To-Ceo   pic 9(4)        comp.
010600             07  filler                  pic x(5).
010700     03  filler                          pic x(4).
010800*>
010900 01  Aud-Result-Counts.
011000     03  Aud-Far-Count           pic 9(4)   comp  value zero.
011100     03  Aud-Over-Count          pic 9(4)   comp  value zero.
011200     03  Aud-Under-Count         pic 9(4)   comp  value zero.
011300     03  filler                  pic x(4).
011400*>
